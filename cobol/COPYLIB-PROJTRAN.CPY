000100*
000200*****************************************************
000300*    PROJTRAN - PROJECT TRANSACTION RECORD LAYOUT
000400*
000500*    ONE RECORD PER MAINTENANCE ACTION AGAINST THE
000600*    PROJECT REGISTER.  TR-CODE SAYS WHAT KIND OF
000700*    TRANSACTION IT IS; PROJMAST.CBL 300-PROCESS-
000800*    TRANSACTIONS DISPATCHES ON IT.  NOT EVERY FIELD
000900*    IS USED BY EVERY CODE - SEE THE NOTES AGAINST
001000*    EACH GROUP BELOW.
001100*
001200*    RECORD LENGTH AS CARRIED = 763 BYTES.  SAME
001300*    REMARK APPLIES AS ON PROJMAST.CPY - THE 528-BYTE
001400*    FIGURE IN THE ORIGINAL PLANNING NOTE NEVER GOT
001500*    CORRECTED ONCE THE ADD-PROJECT IMAGE WAS ADDED.
001600*                                            DWK 97/04
001700*****************************************************
001800*
001900 01  PROJECT-TRANSACTION-RECORD.
002000     03  TR-CODE                 PIC X(3).
002100         88  TR-IS-ADD               VALUE 'ADD'.
002200         88  TR-IS-UPD               VALUE 'UPD'.
002300         88  TR-IS-PAY               VALUE 'PAY'.
002400         88  TR-IS-FIN               VALUE 'FIN'.
002500         88  TR-IS-DEL               VALUE 'DEL'.
002600*
002700*        TARGET PROJECT FOR UPD/PAY/FIN/DEL.  ZERO FOR
002800*        ADD (THE NUMBER IS ASSIGNED BY PROJMAST) AND,
002900*        BY CONVENTION, ZERO ON UPD/DEL WHEN THE
003000*        PROJECT IS BEING LOOKED UP BY NAME INSTEAD -
003100*        SEE 321-FIND-PROJECT.
003200     03  TR-PROJ-NUM              PIC 9(5).
003300*
003400*        WHICH FIELD AN UPD TRANSACTION REPLACES -
003500*        NAME, TYPE, ADDRESS, FEE, DEADLINE, OR ONE OF
003600*        THE PARTY FIELDS (E.G. CUSTOMER-PHONE).
003700     03  TR-FIELD                 PIC X(10).
003800*
003900*        PAYMENT AMOUNT FOR PAY, NEW FEE FOR UPD FEE.
004000     03  TR-AMOUNT                PIC S9(9)V99.
004100*
004200*        NEW TEXT VALUE FOR UPD ON A TEXT FIELD; ALSO
004300*        DOUBLES AS THE SEARCH NAME WHEN TR-PROJ-NUM
004400*        IS ZERO (NUMERIC-SEARCH-KEY RULE).
004500     03  TR-TEXT                  PIC X(40).
004600*
004700*        PROJECT IMAGE CARRIED ON AN ADD ONLY - SAME
004800*        SHAPE AS PROJMAST MINUS THE PROJECT NUMBER
004900*        AND THE DERIVED MONEY/STATUS FIELDS, WHICH
005000*        310-ADD-PROJECT WORKS OUT FOR ITSELF.  LAID
005100*        OUT FLAT, ONE 03 PER FIELD, TO MATCH PROJMAST.
005200     03  TR-NEW-NAME              PIC X(30).
005300     03  TR-NEW-ERF-NUM           PIC 9(7).
005400     03  TR-NEW-BUILD-TYPE        PIC X(15).
005500     03  TR-NEW-BUILD-ADDRESS     PIC X(40).
005600     03  TR-NEW-FEE               PIC S9(9)V99.
005700     03  TR-NEW-DEADLINE          PIC 9(8).
005800     COPY PARTY-CPY REPLACING ==PARTY== BY ==TR-ARCHITECT==.
005900     COPY PARTY-CPY REPLACING ==PARTY== BY ==TR-CONTRACTOR==.
006000     03  TR-NEW-CUSTOMER-NAME     PIC X(30).
006100     03  TR-NEW-CUSTOMER-PHONE    PIC X(15).
006200     03  TR-NEW-CUSTOMER-EMAIL    PIC X(30).
006300     03  TR-NEW-CUSTOMER-ADDRESS  PIC X(40).
006400     COPY PARTY-CPY REPLACING ==PARTY== BY ==TR-ENGINEER==.
006500     COPY PARTY-CPY REPLACING ==PARTY== BY ==TR-MANAGER==.
006600     03  FILLER                   PIC X(8).
