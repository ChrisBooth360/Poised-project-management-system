000100*
000200*****************************************************
000300*    PROJMAST - PROJECT MASTER RECORD LAYOUT
000400*
000500*    ONE RECORD PER PROJECT ON POISED'S PROJECT
000600*    REGISTER.  MASTER IS HELD SORTED ASCENDING ON
000700*    PM-PROJ-NUM; A NEW PROJECT IS ALWAYS GIVEN THE
000800*    NEXT NUMBER SO THE FILE STAYS IN SEQUENCE AS
000900*    ADD TRANSACTIONS ARE APPLIED - SEE PROJMAST.CBL
001000*    310-ADD-PROJECT.
001100*
001200*    RECORD LENGTH AS CARRIED = 732 BYTES (COMPUTED
001300*    FROM THE FIELDS BELOW - THE ORIGINAL SYSTEMS
001400*    ANALYSIS PAPERWORK QUOTED 528 BYTES, BUT THAT
001500*    FIGURE DID NOT ALLOW FOR ALL FIVE PARTY BLOCKS
001600*    AND WAS NEVER CORRECTED ON THE COVER SHEET.
001700*                                            DWK 97/04
001800*****************************************************
001900*
002000 01  PROJECT-MASTER-RECORD.
002100     03  PM-PROJ-NUM             PIC 9(5).
002200     03  PM-PROJ-NAME            PIC X(30).
002300*
002400*        REDEFINITION OF THE PROJECT NAME USED ONLY
002500*        WHEN A BLANK NAME IS SUPPLIED ON AN ADD - SEE
002600*        315-DERIVE-PROJECT-NAME.  NOT A SEPARATE
002700*        STORED FIELD.
002800     03  PM-PROJ-NAME-R REDEFINES PM-PROJ-NAME.
002900         05  PM-PROJ-NAME-FIRST-WORD  PIC X(15).
003000         05  PM-PROJ-NAME-REST        PIC X(15).
003100     03  PM-ERF-NUM              PIC 9(7).
003200     03  PM-BUILD-TYPE           PIC X(15).
003300     03  PM-BUILD-ADDRESS        PIC X(40).
003400     03  PM-TOTAL-FEE            PIC S9(9)V99.
003500     03  PM-TOTAL-PAID           PIC S9(9)V99.
003600     03  PM-TOTAL-OWED           PIC S9(9)V99.
003700     03  PM-DEADLINE             PIC 9(8).
003800*
003900*        CENTURY/YEAR/MONTH/DAY VIEW OF THE DEADLINE,
004000*        USED BY THE OVERDUE COMPARE IN PROJ-LIST AND
004100*        BY THE DEADLINE-IN-THE-PAST EDIT ON ADD.
004200     03  PM-DEADLINE-R REDEFINES PM-DEADLINE.
004300         05  PM-DEADLINE-CCYY    PIC 9(4).
004400         05  PM-DEADLINE-MM      PIC 9(2).
004500         05  PM-DEADLINE-DD      PIC 9(2).
004600     03  PM-FINALISED            PIC X(1).
004700         88  PM-IS-FINALISED         VALUE 'Y'.
004800         88  PM-NOT-FINALISED        VALUE 'N'.
004900     03  PM-COMPLETE-DATE        PIC 9(8).
005000*
005100*        SAME COMPONENT VIEW AS THE DEADLINE, KEPT
005200*        SEPARATE SO A CHANGE TO ONE DATE'S SHAPE
005300*        DOES NOT DISTURB THE OTHER.
005400     03  PM-COMPLETE-DATE-R REDEFINES PM-COMPLETE-DATE.
005500         05  PM-COMPLETE-CCYY    PIC 9(4).
005600         05  PM-COMPLETE-MM      PIC 9(2).
005700         05  PM-COMPLETE-DD      PIC 9(2).
005800*
005900*        FIVE PARTY CONTACT BLOCKS - ARCHITECT,
006000*        CONTRACTOR, CUSTOMER, STRUCTURAL ENGINEER,
006100*        PROJECT MANAGER, IN THAT ORDER.  THE
006200*        CUSTOMER BLOCK CARRIES A SURNAME-SPLIT
006300*        REDEFINITION FOR THE DEFAULT-NAME RULE.
006400     COPY PARTY-CPY REPLACING ==PARTY== BY ==PM-ARCHITECT==.
006500     COPY PARTY-CPY REPLACING ==PARTY== BY ==PM-CONTRACTOR==.
006600     03  PM-CUSTOMER-NAME        PIC X(30).
006700     03  PM-CUSTOMER-NAME-R REDEFINES PM-CUSTOMER-NAME.
006800         05  PM-CUSTOMER-FIRST-NAME  PIC X(15).
006900         05  FILLER                  PIC X(1).
007000         05  PM-CUSTOMER-SURNAME     PIC X(14).
007100     03  PM-CUSTOMER-PHONE       PIC X(15).
007200     03  PM-CUSTOMER-EMAIL       PIC X(30).
007300     03  PM-CUSTOMER-ADDRESS     PIC X(40).
007400     COPY PARTY-CPY REPLACING ==PARTY== BY ==PM-ENGINEER==.
007500     COPY PARTY-CPY REPLACING ==PARTY== BY ==PM-MANAGER==.
007600     03  FILLER                  PIC X(10).
