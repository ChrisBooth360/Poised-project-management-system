000100*
000200*****************************************************
000300*    INVOICE - CUSTOMER INVOICE PRINT LINE
000400*
000500*    ONE PHYSICAL LINE OF THE CUSTOMER INVOICE WRITTEN
000600*    AT FINALISATION (SEE PROJMAST.CBL 345-WRITE-
000700*    INVOICE).  THE SAME 132-BYTE AREA IS REUSED FOR
000800*    EVERY LINE OF THE INVOICE; THE CALLER MOVES
000900*    WHATEVER LABEL/VALUE IT NEEDS BEFORE EACH WRITE
001000*    AND CLEARS THE LINE AGAIN AFTERWARDS.
001100*
001200*    AMOUNT OWED IS EDITED WITH THE CURRENCY SIGN SET
001300*    UP IN PROJMAST.CBL'S SPECIAL-NAMES PARAGRAPH
001400*    (CURRENCY SIGN IS 'R') SO A PLAIN $ PICTURE COMES
001500*    OUT AS RAND ON THE PRINTED INVOICE.
001600*                                            DWK 97/04
001700*****************************************************
001800*
001900 01  INVOICE-PRINT-LINE.
002000     03  INV-LABEL                PIC X(20).
002100     03  INV-VALUE                PIC X(40).
002200     03  INV-AMOUNT-EDITED        PIC $ZZZZZZZ9.99.
002300     03  FILLER                   PIC X(60).
