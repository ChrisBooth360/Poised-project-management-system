000100***********************************************************
000200*IDENTIFICATION DIVISION.
000300*PROGRAM-ID. ProjMast.
000400*AUTHOR.     B KARLSSON.
000500*INSTALLATION. POISED STRUCTURAL PTY LTD - DP DEPT.
000600*DATE-WRITTEN. 03/11/86.
000700*DATE-COMPILED. 03/11/86.
000800*SECURITY.   NONE.
000900***********************************************************
001000*CHANGE LOG.
001100**
001200*  DATE       BY    REQ NO   DESCRIPTION
001300*  --------   ----  -------  ----------------------------
001400*  03/11/86   BK    -----    ORIGINAL PROGRAM - READS THE
001500*                            BANKGIRO MAX-FILE AND VALIDATES
001600*                            EACH RECORD TYPE AGAINST THE
001700*                            FINDATA/CUSTOMER/INVOICE/ITEM
001800*                            TABLES.
001900*  09/19/89   SS    -----    SECOND PASS ADDED FOR THE
002000*                            PAYMENT/DEPOSIT CROSS-CHECK.
002100*  04/02/93   PB    CR0612   TIDIED UP THE BAD-TRANSACTION
002200*                            MESSAGES.
002300*  04/09/97   DWK   PR1203   COMPLETE RE-WRITE AS PROJMAST
002400*                            FOR THE PROJECT REGISTER BATCH -
002500*                            THIS PROGRAM NO LONGER TALKS TO
002600*                            DB2 AT ALL.  THE OLD BANKGIRO
002700*                            RECORD-CODE DISPATCH IS KEPT BUT
002800*                            NOW DISPATCHES ON THE PROJECT
002900*                            TRANSACTION CODE (ADD/UPD/PAY/
003000*                            FIN/DEL) INSTEAD OF THE '01'/
003100*                            '05'/'15'/'20'/'70' BANKGIRO
003200*                            CODES.  MASTER IS HELD IN A
003300*                            SORTED TABLE AND REWRITTEN
003400*                            WHOLE AT THE END, THE WAY THE
003500*                            OLD FILE UPDATE SUITE DID IT
003600*                            BEFORE DB2 CAME IN.
003700*  05/14/97   DWK   PR1203   ADDED PARTY-FIELD CODES TO
003800*                            325-REPLACE-FIELD.
003900*  06/02/97   DWK   PR1203   INVOICE WRITE-UP AND SETTLED
004000*                            MESSAGE ADDED TO 340-FINALISE.
004100*  06/18/98   DWK   PR1340   Y2K - RUN-DATE WINDOWING ADDED
004200*                            TO 100-INITIALIZE; SEE WS-RUN-
004300*                            DATE-RAW BELOW.  SAME FIX AS
004400*                            MADE TO ERRLOG THE SAME WEEK.
004500*  01/11/99   DWK   PR1340   Y2K - CONFIRMED CLEAN ON TEST.
004600*  03/14/02   RN    CR1486   TOTAL-OWED ROUNDING QUERY FROM
004700*                            ACCOUNTS - CONFIRMED 316A ALREADY
004800*                            RESULTS ROUNDED.  NO CODE CHANGE,
004900*                            NOTED HERE FOR THE FILE.
005000***********************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. ProjMast.
005300 AUTHOR. B KARLSSON.
005400 INSTALLATION. POISED STRUCTURAL PTY LTD - DP DEPT.
005500 DATE-WRITTEN. 03/11/86.
005600 DATE-COMPILED. 03/11/86.
005700 SECURITY. NONE.
005800***********************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CURRENCY SIGN IS 'R'.
006400*---------------------------------------------------------
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PROJMAST ASSIGN TO 'PROJMAST'
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WS-PROJMAST-FS.
007000
007100     SELECT PROJTRAN ASSIGN TO 'PROJTRAN'
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-PROJTRAN-FS.
007400
007500     SELECT PROJMASN ASSIGN TO 'PROJMASN'
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-PROJMASN-FS.
007800
007900     SELECT INVOICE-FILE ASSIGN TO 'PROJINVC'
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS WS-INVOICE-FS.
008200
008300     SELECT OPTIONAL ERROR-REPORT ASSIGN TO 'PROJERR'
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS WS-ERRRPT-FS.
008600***********************************************************
008700 DATA DIVISION.
008800*---------------------------------------------------------
008900 FILE SECTION.
009000*
009100*    MASTER READ BUFFER - FLAT, AS CARRIED ON THE FILE.
009200*    MOVED WHOLE INTO A PROJECT-TABLE SLOT BY 200-LOAD-
009300*    MASTER; NOTHING IS BROKEN OUT HERE THE WAY THE OLD
009400*    BGMAXFIL-POST BUFFER BROKE OUT ONLY TRANCODE-TYP.
009500 FD  PROJMAST
009600     RECORD CONTAINS 732 CHARACTERS.
009700 01  PROJECT-MASTER-IN-RECORD    PIC X(732).
009800*
009900 FD  PROJTRAN
010000     RECORD CONTAINS 763 CHARACTERS.
010100 01  PROJTRAN-REC.
010200     05  PT-REC-TRN-CODE          PIC X(3).
010300     05  FILLER                   PIC X(760).
010400*
010500 FD  PROJMASN
010600     RECORD CONTAINS 732 CHARACTERS.
010700 01  PROJECT-MASTER-NEW-RECORD   PIC X(732).
010800*
010900 FD  INVOICE-FILE.
011000     COPY INVOICE-CPY.
011100*
011200 FD  ERROR-REPORT.
011300     COPY Z0900-ERROR-WKSTG.
011400***********************************************************
011500 WORKING-STORAGE SECTION.
011600*
011700*    FILE STATUS FIELDS.
011800 01  FILE-STATUS-FIELDS.
011900     05  WS-PROJMAST-FS           PIC XX.
012000         88  PROJMAST-SUCCESSFUL      VALUE '00'.
012100     05  WS-PROJTRAN-FS           PIC XX.
012200         88  PROJTRAN-SUCCESSFUL      VALUE '00'.
012300     05  WS-PROJMASN-FS           PIC XX.
012400         88  PROJMASN-SUCCESSFUL      VALUE '00'.
012500     05  WS-INVOICE-FS            PIC XX.
012600         88  INVOICE-SUCCESSFUL       VALUE '00'.
012700     05  WS-ERRRPT-FS             PIC XX.
012800         88  ERRRPT-SUCCESSFUL        VALUE '00'.
012900*
013000*    SWITCHES.
013100 01  SWITCHES.
013200     05  WS-EOF-MASTER-SW         PIC X VALUE 'N'.
013300         88  EOF-MASTER               VALUE 'Y'.
013400     05  WS-EOF-TRANS-SW          PIC X VALUE 'N'.
013500         88  EOF-TRANS                VALUE 'Y'.
013600     05  WS-VALID-SW              PIC X VALUE 'Y'.
013700         88  WS-VALID                 VALUE 'Y'.
013800         88  WS-INVALID               VALUE 'N'.
013900     05  WS-FOUND-SW              PIC X VALUE 'N'.
014000         88  WS-PROJECT-FOUND         VALUE 'Y'.
014100         88  WS-PROJECT-NOT-FOUND     VALUE 'N'.
014200     05  WS-PHONE-SW              PIC X VALUE 'N'.
014300         88  WS-PHONE-VALID           VALUE 'Y'.
014400         88  WS-PHONE-INVALID         VALUE 'N'.
014500*
014600*    CURRENT TRANSACTION WORK AREA - THE ONE AND ONLY
014700*    PLACE TR-* FIELD NAMES ARE DECLARED, SO EVERY
014800*    REFERENCE BELOW IS UNAMBIGUOUS.
014900     COPY PROJTRAN-CPY REPLACING
015000         ==PROJECT-TRANSACTION-RECORD== BY ==WS-TRANSACTION==.
015100*
015200*    CURRENT PROJECT WORK AREA - THE ONE AND ONLY PLACE
015300*    PM-* FIELD NAMES ARE DECLARED.  A PROJECT IS LOADED
015400*    HERE OUT OF THE TABLE BELOW BEFORE IT IS EXAMINED OR
015500*    CHANGED, AND STORED BACK AFTERWARDS - SEE 321-FIND-
015600*    PROJECT AND EVERY PARAGRAPH THAT CALLS IT.
015700     COPY PROJMAST-CPY.
015800*
015900*    RUN DATE - WINDOWED FROM THE TWO-DIGIT YEAR ACCEPT
016000*    GIVES US, THEN CARRIED AS AN 8-DIGIT NUMERIC FOR
016100*    WHOLE-DATE COMPARES AGAINST PM-DEADLINE.
016200 01  WS-RUN-DATE-RAW.
016300     05  WS-RUN-YY-RAW            PIC 9(2).
016400     05  WS-RUN-MM-RAW            PIC 9(2).
016500     05  WS-RUN-DD-RAW            PIC 9(2).
016600 01  WS-RUN-DATE.
016700     05  WS-RUN-CCYY              PIC 9(4).
016800     05  WS-RUN-MM                PIC 9(2).
016900     05  WS-RUN-DD                PIC 9(2).
017000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
017100     05  WS-RUN-DATE-8            PIC 9(8).
017200*
017300*    PROJECT NUMBER HIGH-WATER MARK AND WORK SUBSCRIPTS.
017400 77  WS-HIGH-PROJ-NUM             PIC 9(5) COMP VALUE ZERO.
017500 77  WS-FOUND-IDX                 PIC 9(4) COMP VALUE ZERO.
017600 77  WS-SCAN-IDX                  PIC 9(4) COMP VALUE ZERO.
017700 77  WS-SHIFT-IDX                 PIC 9(4) COMP VALUE ZERO.
017800 77  WS-WRITE-IDX                 PIC 9(4) COMP VALUE ZERO.
017900 77  WS-SPACE-POS                 PIC 9(2) COMP VALUE ZERO.
018000 77  WS-REST-LEN                  PIC 9(2) COMP VALUE ZERO.
018100*
018200*    REASON TEXT PASSED TO ERRLOG ON A REJECT.
018300 01  WS-REJECT-REASON             PIC X(60) VALUE SPACE.
018400*
018500*    SCRATCH PHONE FIELD SHARED BY EVERY PARTY PHONE
018600*    CHECK IN 312/325 - SEE 313-VALIDATE-PHONE.
018700 01  WS-PHONE-CHECK               PIC X(15) VALUE SPACE.
018800*
018900*    DERIVED PROJECT NAME FOR AN ADD WITH NO NAME
019000*    SUPPLIED - SEE 315/316-FIND-NAME-SPACE.
019100 01  WS-DERIVED-NAME              PIC X(30) VALUE SPACE.
019200 01  WS-SURNAME-PART              PIC X(30) VALUE SPACE.
019300*
019400*    THE PROJECT TABLE - MASTER HELD IN MEMORY, SORTED
019500*    ASCENDING ON PROJECT NUMBER, FOR THE LIFE OF THE RUN.
019600*    ONLY THE TWO FIELDS A TABLE SEARCH NEEDS (PROJECT
019700*    NUMBER FOR THE BINARY SEARCH, PROJECT NAME FOR THE
019800*    SEQUENTIAL SEARCH BY NAME) ARE BROKEN OUT HERE - THE
019900*    FIGURES AND THE PARTY BLOCKS ARE OPAQUE FILLER UNTIL
020000*    A PARAGRAPH LOADS THE SLOT INTO PROJECT-MASTER-
020100*    RECORD ABOVE.  THE BREAKOUT LINES UP BYTE FOR BYTE
020200*    WITH PM-PROJ-NUM/PM-PROJ-NAME AT THE FRONT OF THAT
020300*    RECORD, SO THE LOAD/STORE MOVES BELOW ARE STRAIGHT
020400*    GROUP MOVES.
020500 01  PROJECT-TABLE-AREA.
020600     05  PT-COUNT                 PIC 9(4) COMP VALUE ZERO.
020700     05  PT-ENTRY OCCURS 1 TO 2000 TIMES
020800             DEPENDING ON PT-COUNT
020900             ASCENDING KEY IS PT-PROJ-NUM
021000             INDEXED BY PT-IDX.
021100         07  PT-PROJ-NUM          PIC 9(5).
021200         07  PT-PROJ-NAME         PIC X(30).
021300         07  FILLER               PIC X(697).
021400*
021500*    COUNT OF PROJECTS IN THE TABLE WHEN THE RUN STARTED,
021600*    SAVED BEFORE ANY ADD/DEL CAN MOVE PT-COUNT.
021700 77  WS-PROJECTS-IN               PIC 9(5) COMP VALUE ZERO.
021800***********************************************************
021900 PROCEDURE DIVISION.
022000*
022100 000-PROJMAST.
022200*
022300     PERFORM 100-INITIALIZE
022400     PERFORM 200-LOAD-MASTER THRU 200-EXIT
022500         UNTIL EOF-MASTER
022600     MOVE PT-COUNT TO WS-PROJECTS-IN
022700     PERFORM 300-PROCESS-TRANSACTIONS THRU 300-EXIT
022800         UNTIL EOF-TRANS
022900     PERFORM 400-WRITE-MASTER THRU 400-EXIT
023000     PERFORM 500-WRITE-CONTROL-TOTALS THRU 500-EXIT
023100     PERFORM 900-TERMINATE
023200*
023300     STOP RUN
023400     .
023500***********************************************************
023600 100-INITIALIZE.
023700*
023800     OPEN INPUT  PROJMAST
023900          INPUT  PROJTRAN
024000          OUTPUT PROJMASN
024100          OUTPUT INVOICE-FILE
024200*
024300     MOVE ZERO TO CT-TRANS-READ, CT-TRANS-APPLIED
024400     MOVE ZERO TO CT-TRANS-REJECTED
024500     MOVE ZERO TO CT-PROJECTS-IN, CT-PROJECTS-OUT
024600*
024700*        Y2K WINDOW - SAME TECHNIQUE AS ERRLOG.
024800     ACCEPT WS-RUN-DATE-RAW FROM DATE
024900     IF WS-RUN-YY-RAW < 50
025000         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY-RAW
025100     ELSE
025200         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY-RAW
025300     END-IF
025400     MOVE WS-RUN-MM-RAW TO WS-RUN-MM
025500     MOVE WS-RUN-DD-RAW TO WS-RUN-DD
025600*
025700     IF PROJMAST-SUCCESSFUL
025800         READ PROJMAST INTO PROJECT-MASTER-IN-RECORD
025900             AT END SET EOF-MASTER TO TRUE
026000         END-READ
026100     ELSE
026200         SET EOF-MASTER TO TRUE
026300         DISPLAY ' PROJMAST FILE OPEN ERROR '
026400     END-IF
026500*
026600     IF PROJTRAN-SUCCESSFUL
026700         READ PROJTRAN INTO PROJTRAN-REC
026800             AT END SET EOF-TRANS TO TRUE
026900         END-READ
027000     ELSE
027100         SET EOF-TRANS TO TRUE
027200         DISPLAY ' PROJTRAN FILE OPEN ERROR '
027300     END-IF
027400     .
027500***********************************************************
027600 200-LOAD-MASTER.
027700*
027800     ADD 1 TO PT-COUNT
027900     MOVE PROJECT-MASTER-IN-RECORD TO PT-ENTRY(PT-COUNT)
028000     MOVE PT-PROJ-NUM(PT-COUNT) TO WS-HIGH-PROJ-NUM
028100*
028200     READ PROJMAST INTO PROJECT-MASTER-IN-RECORD
028300         AT END SET EOF-MASTER TO TRUE
028400     END-READ
028500     .
028600 200-EXIT.
028700     EXIT.
028800***********************************************************
028900 300-PROCESS-TRANSACTIONS.
029000*
029100     ADD 1 TO CT-TRANS-READ
029200     MOVE PROJTRAN-REC TO WS-TRANSACTION
029300     SET WS-VALID TO TRUE
029400     MOVE SPACE TO WS-REJECT-REASON
029500*
029600     EVALUATE TRUE
029700         WHEN TR-IS-ADD
029800             PERFORM 310-ADD-PROJECT THRU 310-EXIT
029900         WHEN TR-IS-UPD
030000             PERFORM 320-UPDATE-PROJECT THRU 320-EXIT
030100         WHEN TR-IS-PAY
030200             PERFORM 330-APPLY-PAYMENT THRU 330-EXIT
030300         WHEN TR-IS-FIN
030400             PERFORM 340-FINALISE-PROJECT THRU 340-EXIT
030500         WHEN TR-IS-DEL
030600             PERFORM 350-DELETE-PROJECT THRU 350-EXIT
030700         WHEN OTHER
030800             MOVE 'UNKNOWN TRANSACTION CODE' TO
030900                 WS-REJECT-REASON
031000             PERFORM 390-REJECT-TRANSACTION THRU 390-EXIT
031100     END-EVALUATE
031200*
031300     READ PROJTRAN INTO PROJTRAN-REC
031400         AT END SET EOF-TRANS TO TRUE
031500     END-READ
031600     .
031700 300-EXIT.
031800     EXIT.
031900***********************************************************
032000 310-ADD-PROJECT.
032100*
032200     PERFORM 311-VALIDATE-ADD-PROJECT THRU 311-EXIT
032300*
032400     IF WS-VALID
032500         PERFORM 315-DERIVE-PROJECT-NAME THRU 315-EXIT
032600         ADD 1 TO WS-HIGH-PROJ-NUM
032700         MOVE WS-HIGH-PROJ-NUM TO PM-PROJ-NUM
032800         MOVE WS-DERIVED-NAME TO PM-PROJ-NAME
032900         MOVE TR-NEW-ERF-NUM TO PM-ERF-NUM
033000         MOVE TR-NEW-BUILD-TYPE TO PM-BUILD-TYPE
033100         MOVE TR-NEW-BUILD-ADDRESS TO PM-BUILD-ADDRESS
033200         MOVE TR-NEW-FEE TO PM-TOTAL-FEE
033300         MOVE ZERO TO PM-TOTAL-PAID
033400         MOVE TR-NEW-FEE TO PM-TOTAL-OWED
033500         MOVE TR-NEW-DEADLINE TO PM-DEADLINE
033600         MOVE 'N' TO PM-FINALISED
033700         MOVE ZERO TO PM-COMPLETE-DATE
033800         MOVE TR-ARCHITECT-NAME TO PM-ARCHITECT-NAME
033900         MOVE TR-ARCHITECT-PHONE TO PM-ARCHITECT-PHONE
034000         MOVE TR-ARCHITECT-EMAIL TO PM-ARCHITECT-EMAIL
034100         MOVE TR-ARCHITECT-ADDRESS TO PM-ARCHITECT-ADDRESS
034200         MOVE TR-CONTRACTOR-NAME TO PM-CONTRACTOR-NAME
034300         MOVE TR-CONTRACTOR-PHONE TO PM-CONTRACTOR-PHONE
034400         MOVE TR-CONTRACTOR-EMAIL TO PM-CONTRACTOR-EMAIL
034500         MOVE TR-CONTRACTOR-ADDRESS TO
034600             PM-CONTRACTOR-ADDRESS
034700         MOVE TR-NEW-CUSTOMER-NAME TO PM-CUSTOMER-NAME
034800         MOVE TR-NEW-CUSTOMER-PHONE TO PM-CUSTOMER-PHONE
034900         MOVE TR-NEW-CUSTOMER-EMAIL TO PM-CUSTOMER-EMAIL
035000         MOVE TR-NEW-CUSTOMER-ADDRESS TO
035100             PM-CUSTOMER-ADDRESS
035200         MOVE TR-ENGINEER-NAME TO PM-ENGINEER-NAME
035300         MOVE TR-ENGINEER-PHONE TO PM-ENGINEER-PHONE
035400         MOVE TR-ENGINEER-EMAIL TO PM-ENGINEER-EMAIL
035500         MOVE TR-ENGINEER-ADDRESS TO PM-ENGINEER-ADDRESS
035600         MOVE TR-MANAGER-NAME TO PM-MANAGER-NAME
035700         MOVE TR-MANAGER-PHONE TO PM-MANAGER-PHONE
035800         MOVE TR-MANAGER-EMAIL TO PM-MANAGER-EMAIL
035900         MOVE TR-MANAGER-ADDRESS TO PM-MANAGER-ADDRESS
036000         ADD 1 TO PT-COUNT
036100         MOVE PROJECT-MASTER-RECORD TO PT-ENTRY(PT-COUNT)
036200         ADD 1 TO CT-TRANS-APPLIED
036300     ELSE
036400         PERFORM 390-REJECT-TRANSACTION THRU 390-EXIT
036500     END-IF
036600     .
036700 310-EXIT.
036800     EXIT.
036900***********************************************************
037000 311-VALIDATE-ADD-PROJECT.
037100*
037200     IF TR-NEW-BUILD-TYPE = SPACE OR
037300        TR-NEW-BUILD-ADDRESS = SPACE OR
037400        TR-NEW-ERF-NUM = ZERO OR
037500        TR-NEW-FEE = ZERO OR
037600        TR-NEW-DEADLINE = ZERO
037700         SET WS-INVALID TO TRUE
037800         MOVE 'MANDATORY FIELD MISSING ON ADD' TO
037900             WS-REJECT-REASON
038000     END-IF
038100*
038200     IF WS-VALID AND TR-NEW-DEADLINE < WS-RUN-DATE-8
038300         SET WS-INVALID TO TRUE
038400         MOVE 'DEADLINE IS BEFORE THE RUN DATE' TO
038500             WS-REJECT-REASON
038600     END-IF
038700*
038800     IF WS-VALID
038900         PERFORM 312-VALIDATE-PARTIES THRU 312-EXIT
039000     END-IF
039100*
039200     IF WS-VALID
039300         PERFORM 314-CHECK-DUPLICATE-NAME THRU 314-EXIT
039400     END-IF
039500     .
039600 311-EXIT.
039700     EXIT.
039800***********************************************************
039900*    CHECKS THE FIVE PARTY BLOCKS CARRIED ON AN ADD
040000*    TRANSACTION - NAME/EMAIL/ADDRESS NON-BLANK AND PHONE
040100*    STARTING '0' OR '+', ONE PARTY AT A TIME.
040200 312-VALIDATE-PARTIES.
040300*
040400     IF TR-ARCHITECT-NAME = SPACE OR
040500        TR-ARCHITECT-EMAIL = SPACE OR
040600        TR-ARCHITECT-ADDRESS = SPACE
040700         SET WS-INVALID TO TRUE
040800         MOVE 'ARCHITECT DETAILS INCOMPLETE' TO
040900             WS-REJECT-REASON
041000     END-IF
041100     IF WS-VALID
041200         MOVE TR-ARCHITECT-PHONE TO WS-PHONE-CHECK
041300         PERFORM 313-VALIDATE-PHONE THRU 313-EXIT
041400         IF WS-PHONE-INVALID
041500             SET WS-INVALID TO TRUE
041600             MOVE 'ARCHITECT PHONE NUMBER INVALID' TO
041700                 WS-REJECT-REASON
041800         END-IF
041900     END-IF
042000*
042100     IF WS-VALID AND
042200        (TR-CONTRACTOR-NAME = SPACE OR
042300         TR-CONTRACTOR-EMAIL = SPACE OR
042400         TR-CONTRACTOR-ADDRESS = SPACE)
042500         SET WS-INVALID TO TRUE
042600         MOVE 'CONTRACTOR DETAILS INCOMPLETE' TO
042700             WS-REJECT-REASON
042800     END-IF
042900     IF WS-VALID
043000         MOVE TR-CONTRACTOR-PHONE TO WS-PHONE-CHECK
043100         PERFORM 313-VALIDATE-PHONE THRU 313-EXIT
043200         IF WS-PHONE-INVALID
043300             SET WS-INVALID TO TRUE
043400             MOVE 'CONTRACTOR PHONE NUMBER INVALID' TO
043500                 WS-REJECT-REASON
043600         END-IF
043700     END-IF
043800*
043900     IF WS-VALID AND
044000        (TR-NEW-CUSTOMER-NAME = SPACE OR
044100         TR-NEW-CUSTOMER-EMAIL = SPACE OR
044200         TR-NEW-CUSTOMER-ADDRESS = SPACE)
044300         SET WS-INVALID TO TRUE
044400         MOVE 'CUSTOMER DETAILS INCOMPLETE' TO
044500             WS-REJECT-REASON
044600     END-IF
044700     IF WS-VALID
044800         MOVE TR-NEW-CUSTOMER-PHONE TO WS-PHONE-CHECK
044900         PERFORM 313-VALIDATE-PHONE THRU 313-EXIT
045000         IF WS-PHONE-INVALID
045100             SET WS-INVALID TO TRUE
045200             MOVE 'CUSTOMER PHONE NUMBER INVALID' TO
045300                 WS-REJECT-REASON
045400         END-IF
045500     END-IF
045600*
045700     IF WS-VALID AND
045800        (TR-ENGINEER-NAME = SPACE OR
045900         TR-ENGINEER-EMAIL = SPACE OR
046000         TR-ENGINEER-ADDRESS = SPACE)
046100         SET WS-INVALID TO TRUE
046200         MOVE 'ENGINEER DETAILS INCOMPLETE' TO
046300             WS-REJECT-REASON
046400     END-IF
046500     IF WS-VALID
046600         MOVE TR-ENGINEER-PHONE TO WS-PHONE-CHECK
046700         PERFORM 313-VALIDATE-PHONE THRU 313-EXIT
046800         IF WS-PHONE-INVALID
046900             SET WS-INVALID TO TRUE
047000             MOVE 'ENGINEER PHONE NUMBER INVALID' TO
047100                 WS-REJECT-REASON
047200         END-IF
047300     END-IF
047400*
047500     IF WS-VALID AND
047600        (TR-MANAGER-NAME = SPACE OR
047700         TR-MANAGER-EMAIL = SPACE OR
047800         TR-MANAGER-ADDRESS = SPACE)
047900         SET WS-INVALID TO TRUE
048000         MOVE 'MANAGER DETAILS INCOMPLETE' TO
048100             WS-REJECT-REASON
048200     END-IF
048300     IF WS-VALID
048400         MOVE TR-MANAGER-PHONE TO WS-PHONE-CHECK
048500         PERFORM 313-VALIDATE-PHONE THRU 313-EXIT
048600         IF WS-PHONE-INVALID
048700             SET WS-INVALID TO TRUE
048800             MOVE 'MANAGER PHONE NUMBER INVALID' TO
048900                 WS-REJECT-REASON
049000         END-IF
049100     END-IF
049200     .
049300 312-EXIT.
049400     EXIT.
049500***********************************************************
049600*    A PHONE NUMBER IS VALID ONLY IF ITS FIRST CHARACTER
049700*    IS '0' OR '+'.  CALLER MOVES THE NUMBER INTO WS-
049800*    PHONE-CHECK FIRST.
049900 313-VALIDATE-PHONE.
050000*
050100     SET WS-PHONE-INVALID TO TRUE
050200     IF WS-PHONE-CHECK(1:1) = '0' OR
050300        WS-PHONE-CHECK(1:1) = '+'
050400         SET WS-PHONE-VALID TO TRUE
050500     END-IF
050600     .
050700 313-EXIT.
050800     EXIT.
050900***********************************************************
051000*    AN ADD WHOSE PROJECT NAME ALREADY EXISTS IS REJECTED.
051100*    ONLY CHECKED WHEN A NAME WAS ACTUALLY SUPPLIED - A
051200*    BLANK NAME IS DERIVED LATER AND CANNOT CLASH YET.
051300 314-CHECK-DUPLICATE-NAME.
051400*
051500     IF TR-NEW-NAME = SPACE
051600         GO TO 314-EXIT
051700     END-IF
051800     MOVE 1 TO WS-SCAN-IDX
051900 314-DUP-LOOP.
052000     IF WS-SCAN-IDX > PT-COUNT
052100         GO TO 314-EXIT
052200     END-IF
052300     IF PT-PROJ-NAME(WS-SCAN-IDX) = TR-NEW-NAME
052400         SET WS-INVALID TO TRUE
052500         MOVE 'DUPLICATE PROJECT NAME' TO WS-REJECT-REASON
052600         GO TO 314-EXIT
052700     END-IF
052800     ADD 1 TO WS-SCAN-IDX
052900     GO TO 314-DUP-LOOP
053000     .
053100 314-EXIT.
053200     EXIT.
053300***********************************************************
053400*    DEFAULT PROJECT NAME = BUILD TYPE + CUSTOMER SURNAME
053500*    (THE PART OF THE CUSTOMER NAME AFTER THE FIRST SPACE,
053600*    OR THE WHOLE NAME IF THERE IS NO SPACE).
053700 315-DERIVE-PROJECT-NAME.
053800*
053900     IF TR-NEW-NAME NOT = SPACE
054000         MOVE TR-NEW-NAME TO WS-DERIVED-NAME
054100         GO TO 315-EXIT
054200     END-IF
054300*
054400     PERFORM 316-FIND-NAME-SPACE THRU 316-EXIT
054500     IF WS-SPACE-POS = ZERO
054600         MOVE TR-NEW-CUSTOMER-NAME TO WS-SURNAME-PART
054700     ELSE
054800         COMPUTE WS-REST-LEN = 30 - WS-SPACE-POS
054900         MOVE TR-NEW-CUSTOMER-NAME
055000             (WS-SPACE-POS + 1 : WS-REST-LEN)
055100             TO WS-SURNAME-PART
055200     END-IF
055300     STRING TR-NEW-BUILD-TYPE DELIMITED BY SPACE
055400            ' '               DELIMITED BY SIZE
055500            WS-SURNAME-PART   DELIMITED BY SPACE
055600            INTO WS-DERIVED-NAME
055700     .
055800 315-EXIT.
055900     EXIT.
056000***********************************************************
056100*    FINDS THE FIRST SPACE IN THE CUSTOMER NAME CARRIED ON
056200*    AN ADD TRANSACTION.  WS-SPACE-POS COMES BACK ZERO IF
056300*    THERE IS NO SPACE IN THE NAME AT ALL.
056400 316-FIND-NAME-SPACE.
056500*
056600     MOVE 1 TO WS-SCAN-IDX
056700     MOVE ZERO TO WS-SPACE-POS
056800 316-SCAN-LOOP.
056900     IF WS-SCAN-IDX > 30 OR WS-SPACE-POS > ZERO
057000         GO TO 316-EXIT
057100     END-IF
057200     IF TR-NEW-CUSTOMER-NAME(WS-SCAN-IDX:1) = SPACE
057300         MOVE WS-SCAN-IDX TO WS-SPACE-POS
057400     END-IF
057500     ADD 1 TO WS-SCAN-IDX
057600     GO TO 316-SCAN-LOOP
057700     .
057800 316-EXIT.
057900     EXIT.
058000***********************************************************
058100 320-UPDATE-PROJECT.
058200*
058300     PERFORM 321-FIND-PROJECT THRU 321-EXIT
058400*
058500     IF WS-PROJECT-FOUND
058600         MOVE PT-ENTRY(WS-FOUND-IDX) TO PROJECT-MASTER-RECORD
058700         PERFORM 325-REPLACE-FIELD THRU 325-EXIT
058800         IF WS-VALID
058900             MOVE PROJECT-MASTER-RECORD TO
059000                 PT-ENTRY(WS-FOUND-IDX)
059100             ADD 1 TO CT-TRANS-APPLIED
059200         ELSE
059300             PERFORM 390-REJECT-TRANSACTION THRU 390-EXIT
059400         END-IF
059500     ELSE
059600         MOVE 'PROJECT NOT FOUND FOR UPDATE' TO
059700             WS-REJECT-REASON
059800         PERFORM 390-REJECT-TRANSACTION THRU 390-EXIT
059900     END-IF
060000     .
060100 320-EXIT.
060200     EXIT.
060300***********************************************************
060400*    LOCATES THE TARGET PROJECT FOR UPD/PAY/FIN/DEL.  A
060500*    NON-ZERO TR-PROJ-NUM GOES STRAIGHT TO THE BINARY
060600*    SEARCH; A ZERO MEANS "SEARCH BY NAME" AND TR-TEXT
060700*    CARRIES THE NAME TO LOOK UP - THE NUMERIC-SEARCH-KEY
060800*    RULE FROM THE OLD INTERACTIVE PROGRAM, CARRIED OVER
060900*    TO THE TWO TYPED FIELDS ON THE TRANSACTION RECORD.
061000 321-FIND-PROJECT.
061100*
061200     SET WS-PROJECT-NOT-FOUND TO TRUE
061300*
061400     IF TR-PROJ-NUM NOT = ZERO
061500         SEARCH ALL PT-ENTRY
061600             AT END
061700                 SET WS-PROJECT-NOT-FOUND TO TRUE
061800             WHEN PT-PROJ-NUM(PT-IDX) = TR-PROJ-NUM
061900                 SET WS-PROJECT-FOUND TO TRUE
062000                 SET WS-FOUND-IDX FROM PT-IDX
062100         END-SEARCH
062200     ELSE
062300         PERFORM 322-SCAN-FOR-NAME THRU 322-EXIT
062400     END-IF
062500     .
062600 321-EXIT.
062700     EXIT.
062800***********************************************************
062900 322-SCAN-FOR-NAME.
063000*
063100     MOVE 1 TO WS-SCAN-IDX
063200 322-LOOP.
063300     IF WS-SCAN-IDX > PT-COUNT
063400         GO TO 322-EXIT
063500     END-IF
063600     IF PT-PROJ-NAME(WS-SCAN-IDX) = TR-TEXT
063700         SET WS-PROJECT-FOUND TO TRUE
063800         MOVE WS-SCAN-IDX TO WS-FOUND-IDX
063900         GO TO 322-EXIT
064000     END-IF
064100     ADD 1 TO WS-SCAN-IDX
064200     GO TO 322-LOOP
064300     .
064400 322-EXIT.
064500     EXIT.
064600***********************************************************
064700*    REPLACES THE FIELD NAMED IN TR-FIELD ON THE PROJECT
064800*    ALREADY LOADED INTO PROJECT-MASTER-RECORD BY 320.  A
064900*    FEE UPDATE ALSO RE-DRIVES TOTAL OWED.
065000 325-REPLACE-FIELD.
065100*
065200     EVALUATE TR-FIELD
065300         WHEN 'NAME'
065400             MOVE TR-TEXT(1:30) TO PM-PROJ-NAME
065500         WHEN 'TYPE'
065600             MOVE TR-TEXT(1:15) TO PM-BUILD-TYPE
065700         WHEN 'ADDRESS'
065800             MOVE TR-TEXT(1:40) TO PM-BUILD-ADDRESS
065900         WHEN 'FEE'
066000             MOVE TR-AMOUNT TO PM-TOTAL-FEE
066100             PERFORM 316A-COMPUTE-TOTAL-OWED THRU 316A-EXIT
066200         WHEN 'DEADLINE'
066300             MOVE TR-TEXT(1:8) TO PM-DEADLINE
066400         WHEN 'ARCH-NAME'
066500             MOVE TR-TEXT(1:30) TO PM-ARCHITECT-NAME
066600         WHEN 'ARCH-EMAIL'
066700             MOVE TR-TEXT(1:30) TO PM-ARCHITECT-EMAIL
066800         WHEN 'ARCH-ADDR'
066900             MOVE TR-TEXT(1:40) TO PM-ARCHITECT-ADDRESS
067000         WHEN 'ARCH-PHONE'
067100             PERFORM 325A-REPLACE-PHONE THRU 325A-EXIT
067200             IF WS-VALID
067300                 MOVE WS-PHONE-CHECK TO PM-ARCHITECT-PHONE
067400             END-IF
067500         WHEN 'CONT-NAME'
067600             MOVE TR-TEXT(1:30) TO PM-CONTRACTOR-NAME
067700         WHEN 'CONT-EMAIL'
067800             MOVE TR-TEXT(1:30) TO PM-CONTRACTOR-EMAIL
067900         WHEN 'CONT-ADDR'
068000             MOVE TR-TEXT(1:40) TO PM-CONTRACTOR-ADDRESS
068100         WHEN 'CONT-PHONE'
068200             PERFORM 325A-REPLACE-PHONE THRU 325A-EXIT
068300             IF WS-VALID
068400                 MOVE WS-PHONE-CHECK TO PM-CONTRACTOR-PHONE
068500             END-IF
068600         WHEN 'CUST-NAME'
068700             MOVE TR-TEXT(1:30) TO PM-CUSTOMER-NAME
068800         WHEN 'CUST-EMAIL'
068900             MOVE TR-TEXT(1:30) TO PM-CUSTOMER-EMAIL
069000         WHEN 'CUST-ADDR'
069100             MOVE TR-TEXT(1:40) TO PM-CUSTOMER-ADDRESS
069200         WHEN 'CUST-PHONE'
069300             PERFORM 325A-REPLACE-PHONE THRU 325A-EXIT
069400             IF WS-VALID
069500                 MOVE WS-PHONE-CHECK TO PM-CUSTOMER-PHONE
069600             END-IF
069700         WHEN 'ENGR-NAME'
069800             MOVE TR-TEXT(1:30) TO PM-ENGINEER-NAME
069900         WHEN 'ENGR-EMAIL'
070000             MOVE TR-TEXT(1:30) TO PM-ENGINEER-EMAIL
070100         WHEN 'ENGR-ADDR'
070200             MOVE TR-TEXT(1:40) TO PM-ENGINEER-ADDRESS
070300         WHEN 'ENGR-PHONE'
070400             PERFORM 325A-REPLACE-PHONE THRU 325A-EXIT
070500             IF WS-VALID
070600                 MOVE WS-PHONE-CHECK TO PM-ENGINEER-PHONE
070700             END-IF
070800         WHEN 'MGR-NAME'
070900             MOVE TR-TEXT(1:30) TO PM-MANAGER-NAME
071000         WHEN 'MGR-EMAIL'
071100             MOVE TR-TEXT(1:30) TO PM-MANAGER-EMAIL
071200         WHEN 'MGR-ADDR'
071300             MOVE TR-TEXT(1:40) TO PM-MANAGER-ADDRESS
071400         WHEN 'MGR-PHONE'
071500             PERFORM 325A-REPLACE-PHONE THRU 325A-EXIT
071600             IF WS-VALID
071700                 MOVE WS-PHONE-CHECK TO PM-MANAGER-PHONE
071800             END-IF
071900         WHEN OTHER
072000             SET WS-INVALID TO TRUE
072100             MOVE 'UNKNOWN FIELD CODE ON UPD' TO
072200                 WS-REJECT-REASON
072300     END-EVALUATE
072400     .
072500 325-EXIT.
072600     EXIT.
072700***********************************************************
072800*    VALIDATES A PHONE NUMBER CARRIED IN TR-TEXT FOR A
072900*    PARTY-PHONE UPDATE; LEAVES IT IN WS-PHONE-CHECK FOR
073000*    325 TO MOVE ON IF IT PASSES.
073100 325A-REPLACE-PHONE.
073200*
073300     MOVE TR-TEXT(1:15) TO WS-PHONE-CHECK
073400     PERFORM 313-VALIDATE-PHONE THRU 313-EXIT
073500     IF WS-PHONE-INVALID
073600         SET WS-INVALID TO TRUE
073700         MOVE 'PHONE NUMBER INVALID ON UPD' TO
073800             WS-REJECT-REASON
073900     END-IF
074000     .
074100 325A-EXIT.
074200     EXIT.
074300***********************************************************
074400*    RE-DRIVES TOTAL OWED AFTER A FEE CHANGE OR A PAYMENT.
074500 316A-COMPUTE-TOTAL-OWED.
074600*
074700     COMPUTE PM-TOTAL-OWED ROUNDED =
074800         PM-TOTAL-FEE - PM-TOTAL-PAID
074900     .
075000 316A-EXIT.
075100     EXIT.
075200***********************************************************
075300 330-APPLY-PAYMENT.
075400*
075500     PERFORM 321-FIND-PROJECT THRU 321-EXIT
075600*
075700     IF WS-PROJECT-FOUND
075800         MOVE PT-ENTRY(WS-FOUND-IDX) TO PROJECT-MASTER-RECORD
075900         ADD TR-AMOUNT TO PM-TOTAL-PAID
076000         PERFORM 316A-COMPUTE-TOTAL-OWED THRU 316A-EXIT
076100         MOVE PROJECT-MASTER-RECORD TO
076200             PT-ENTRY(WS-FOUND-IDX)
076300         ADD 1 TO CT-TRANS-APPLIED
076400     ELSE
076500         MOVE 'PROJECT NOT FOUND FOR PAYMENT' TO
076600             WS-REJECT-REASON
076700         PERFORM 390-REJECT-TRANSACTION THRU 390-EXIT
076800     END-IF
076900     .
077000 330-EXIT.
077100     EXIT.
077200***********************************************************
077300 340-FINALISE-PROJECT.
077400*
077500     PERFORM 321-FIND-PROJECT THRU 321-EXIT
077600*
077700     IF WS-PROJECT-FOUND
077800         MOVE PT-ENTRY(WS-FOUND-IDX) TO PROJECT-MASTER-RECORD
077900         IF PM-IS-FINALISED
078000             MOVE 'PROJECT ALREADY FINALISED' TO
078100                 WS-REJECT-REASON
078200             PERFORM 390-REJECT-TRANSACTION THRU 390-EXIT
078300         ELSE
078400             SET PM-IS-FINALISED TO TRUE
078500             MOVE WS-RUN-DATE-8 TO PM-COMPLETE-DATE
078600             IF PM-TOTAL-PAID NOT = PM-TOTAL-FEE
078700                 PERFORM 345-WRITE-INVOICE THRU 345-EXIT
078800             ELSE
078900                 PERFORM 346-WRITE-SETTLED-MSG THRU 346-EXIT
079000             END-IF
079100             MOVE PROJECT-MASTER-RECORD TO
079200                 PT-ENTRY(WS-FOUND-IDX)
079300             ADD 1 TO CT-TRANS-APPLIED
079400         END-IF
079500     ELSE
079600         MOVE 'PROJECT NOT FOUND FOR FINALISE' TO
079700             WS-REJECT-REASON
079800         PERFORM 390-REJECT-TRANSACTION THRU 390-EXIT
079900     END-IF
080000     .
080100 340-EXIT.
080200     EXIT.
080300***********************************************************
080400*    CUSTOMER INVOICE - ONE LINE PER FIELD, SAME 132-BYTE
080500*    AREA REUSED AND CLEARED BETWEEN WRITES (SEE THE
080600*    BANNER ON INVOICE-CPY).
080700 345-WRITE-INVOICE.
080800*
080900     MOVE SPACE TO INVOICE-PRINT-LINE
081000     MOVE 'CUSTOMER INVOICE' TO INV-LABEL
081100     WRITE INVOICE-PRINT-LINE
081200*
081300     MOVE SPACE TO INVOICE-PRINT-LINE
081400     MOVE 'CUSTOMER NAME' TO INV-LABEL
081500     MOVE PM-CUSTOMER-NAME TO INV-VALUE
081600     WRITE INVOICE-PRINT-LINE
081700*
081800     MOVE SPACE TO INVOICE-PRINT-LINE
081900     MOVE 'TELEPHONE' TO INV-LABEL
082000     MOVE PM-CUSTOMER-PHONE TO INV-VALUE
082100     WRITE INVOICE-PRINT-LINE
082200*
082300     MOVE SPACE TO INVOICE-PRINT-LINE
082400     MOVE 'EMAIL' TO INV-LABEL
082500     MOVE PM-CUSTOMER-EMAIL TO INV-VALUE
082600     WRITE INVOICE-PRINT-LINE
082700*
082800     MOVE SPACE TO INVOICE-PRINT-LINE
082900     MOVE 'ADDRESS' TO INV-LABEL
083000     MOVE PM-CUSTOMER-ADDRESS TO INV-VALUE
083100     WRITE INVOICE-PRINT-LINE
083200*
083300     MOVE SPACE TO INVOICE-PRINT-LINE
083400     MOVE 'COMPLETE DATE' TO INV-LABEL
083500     MOVE PM-COMPLETE-DATE TO INV-VALUE
083600     WRITE INVOICE-PRINT-LINE
083700*
083800     MOVE SPACE TO INVOICE-PRINT-LINE
083900     MOVE 'AMOUNT OWED' TO INV-LABEL
084000     MOVE PM-TOTAL-OWED TO INV-AMOUNT-EDITED
084100     WRITE INVOICE-PRINT-LINE
084200     .
084300 345-EXIT.
084400     EXIT.
084500***********************************************************
084600*    TOTAL-PAID = TOTAL-FEE AT FINALISE - NOTHING OWED.
084700 346-WRITE-SETTLED-MSG.
084800*
084900     MOVE SPACE TO INVOICE-PRINT-LINE
085000     MOVE 'CUSTOMER INVOICE' TO INV-LABEL
085100     WRITE INVOICE-PRINT-LINE
085200*
085300     MOVE SPACE TO INVOICE-PRINT-LINE
085400     MOVE 'CUSTOMER NAME' TO INV-LABEL
085500     MOVE PM-CUSTOMER-NAME TO INV-VALUE
085600     WRITE INVOICE-PRINT-LINE
085700*
085800     MOVE SPACE TO INVOICE-PRINT-LINE
085900     MOVE 'The customer has already settled their account.'
086000         TO INV-VALUE
086100     WRITE INVOICE-PRINT-LINE
086200     .
086300 346-EXIT.
086400     EXIT.
086500***********************************************************
086600 350-DELETE-PROJECT.
086700*
086800     PERFORM 321-FIND-PROJECT THRU 321-EXIT
086900*
087000     IF WS-PROJECT-FOUND
087100         PERFORM 355-REMOVE-TABLE-ENTRY THRU 355-EXIT
087200         ADD 1 TO CT-TRANS-APPLIED
087300     ELSE
087400         MOVE 'PROJECT NOT FOUND FOR DELETE' TO
087500             WS-REJECT-REASON
087600         PERFORM 390-REJECT-TRANSACTION THRU 390-EXIT
087700     END-IF
087800     .
087900 350-EXIT.
088000     EXIT.
088100***********************************************************
088200*    CLOSES THE GAP LEFT BY A DELETE, SHUFFLING EVERY
088300*    ENTRY AFTER THE DELETED ONE DOWN BY ONE SLOT.
088400 355-REMOVE-TABLE-ENTRY.
088500*
088600     MOVE WS-FOUND-IDX TO WS-SHIFT-IDX
088700 355-SHIFT-LOOP.
088800     IF WS-SHIFT-IDX >= PT-COUNT
088900         GO TO 355-SHIFT-DONE
089000     END-IF
089100     MOVE PT-ENTRY(WS-SHIFT-IDX + 1) TO
089200         PT-ENTRY(WS-SHIFT-IDX)
089300     ADD 1 TO WS-SHIFT-IDX
089400     GO TO 355-SHIFT-LOOP
089500     .
089600 355-SHIFT-DONE.
089700     SUBTRACT 1 FROM PT-COUNT
089800     .
089900 355-EXIT.
090000     EXIT.
090100***********************************************************
090200*    ALL REJECTS LAND HERE - ONE LINE ON THE ERROR REPORT
090300*    VIA ERRLOG, AND THE REJECT COUNT BUMPED.
090400 390-REJECT-TRANSACTION.
090500*
090600     ADD 1 TO CT-TRANS-REJECTED
090700     CALL 'errlog' USING TR-CODE TR-PROJ-NUM WS-REJECT-REASON
090800     .
090900 390-EXIT.
091000     EXIT.
091100***********************************************************
091200 400-WRITE-MASTER.
091300*
091400     MOVE 1 TO WS-WRITE-IDX
091500 400-LOOP.
091600     IF WS-WRITE-IDX > PT-COUNT
091700         GO TO 400-EXIT
091800     END-IF
091900     MOVE PT-ENTRY(WS-WRITE-IDX) TO
092000         PROJECT-MASTER-NEW-RECORD
092100     WRITE PROJECT-MASTER-NEW-RECORD
092200     ADD 1 TO WS-WRITE-IDX
092300     GO TO 400-LOOP
092400     .
092500 400-EXIT.
092600     EXIT.
092700***********************************************************
092800*    RUN CONTROL TOTALS WRITTEN AS A TRAILER ON THE ERROR
092900*    REPORT - THE SAME FILE ERRLOG APPENDED REJECT LINES
093000*    TO, BUT OPENED AND CLOSED SEPARATELY SO THE TWO
093100*    PROGRAMS NEVER HOLD IT OPEN AT THE SAME TIME.
093200 500-WRITE-CONTROL-TOTALS.
093300*
093400     MOVE PT-COUNT TO CT-PROJECTS-OUT
093500     MOVE WS-PROJECTS-IN TO CT-PROJECTS-IN
093600*
093700     OPEN EXTEND ERROR-REPORT
093800*
093900     MOVE SPACE TO ERR-REPORT-LINE
094000     MOVE 'RUN CONTROL TOTALS' TO ERR-REASON-TEXT
094100     WRITE ERR-REPORT-LINE
094200*
094300     MOVE SPACE TO ERR-REPORT-LINE
094400     MOVE CT-TRANS-READ TO ERR-TRN-PROJ-NUM
094500     MOVE 'TRANSACTIONS READ' TO ERR-REASON-TEXT
094600     WRITE ERR-REPORT-LINE
094700*
094800     MOVE SPACE TO ERR-REPORT-LINE
094900     MOVE CT-TRANS-APPLIED TO ERR-TRN-PROJ-NUM
095000     MOVE 'TRANSACTIONS APPLIED' TO ERR-REASON-TEXT
095100     WRITE ERR-REPORT-LINE
095200*
095300     MOVE SPACE TO ERR-REPORT-LINE
095400     MOVE CT-TRANS-REJECTED TO ERR-TRN-PROJ-NUM
095500     MOVE 'TRANSACTIONS REJECTED' TO ERR-REASON-TEXT
095600     WRITE ERR-REPORT-LINE
095700*
095800     MOVE SPACE TO ERR-REPORT-LINE
095900     MOVE CT-PROJECTS-IN TO ERR-TRN-PROJ-NUM
096000     MOVE 'PROJECTS IN' TO ERR-REASON-TEXT
096100     WRITE ERR-REPORT-LINE
096200*
096300     MOVE SPACE TO ERR-REPORT-LINE
096400     MOVE CT-PROJECTS-OUT TO ERR-TRN-PROJ-NUM
096500     MOVE 'PROJECTS OUT' TO ERR-REASON-TEXT
096600     WRITE ERR-REPORT-LINE
096700*
096800     CLOSE ERROR-REPORT
096900     .
097000 500-EXIT.
097100     EXIT.
097200***********************************************************
097300 900-TERMINATE.
097400*
097500     CLOSE PROJMAST PROJTRAN PROJMASN INVOICE-FILE
097600     .
097700***********************************************************
