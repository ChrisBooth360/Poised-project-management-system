000100*
000200*    GENERIC PARTY CONTACT BLOCK - ONE OF THE FIVE ROLES
000300*    CARRIED ON A PROJECT (ARCHITECT, CONTRACTOR, CUSTOMER,
000400*    STRUCTURAL ENGINEER, PROJECT MANAGER).  COPY THIS MEMBER
000500*    REPLACING ==PARTY== BY THE ROLE PREFIX WANTED, E.G.
000600*        COPY PARTY-CPY REPLACING ==PARTY== BY ==PM-ARCHITECT==.
000700*    PUT IN PLACE SO PROJMAST AND PROJTRAN DO NOT CARRY FIVE
000800*    HAND-TYPED COPIES OF THE SAME FOUR FIELDS.        DWK 97/04
000900*
001000 03  ==PARTY==-NAME              PIC X(30).
001100 03  ==PARTY==-PHONE             PIC X(15).
001200 03  ==PARTY==-EMAIL             PIC X(30).
001300 03  ==PARTY==-ADDRESS           PIC X(40).
