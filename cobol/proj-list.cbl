000100***********************************************************
000200*IDENTIFICATION DIVISION.
000300*PROGRAM-ID. proj-list.
000400*AUTHOR.     S SVENSSON.
000500*INSTALLATION. POISED STRUCTURAL PTY LTD - DP DEPT.
000600*DATE-WRITTEN. 07/11/88.
000700*DATE-COMPILED. 07/11/88.
000800*SECURITY.   NONE.
000900***********************************************************
001000*CHANGE LOG.
001100**
001200*  DATE       BY    REQ NO   DESCRIPTION
001300*  --------   ----  -------  ----------------------------
001400*  07/11/88   SS    -----    ORIGINAL PROGRAM - SUBMITS ONE
001500*                            TEX INVOICE FILE PER CUSTOMER
001600*                            INVOICE, CURSORED OFF THE
001700*                            CUSTOMER/INVOICE/INVITEM/ITEM
001800*                            TABLES.
001900*  03/02/92   PB    -----    ADDED THE DEBTOR-ADDRESS
002000*                            LOOKUP FOR THE INVOICE FOOTER.
002100*  04/09/97   DWK   PR1203   RE-CUT AS PROJ-LIST FOR THE
002200*                            PROJECT REGISTER REWRITE - NO
002300*                            MORE DB2, NO MORE TEX FILES.
002400*                            READS THE PROJECT MASTER
002500*                            STRAIGHT AND PRINTS A SELECTED
002600*                            SUBSET ACCORDING TO A ONE-CARD
002700*                            SELCTL CONTROL FILE (ALL /
002800*                            INCOMPLETE / OVERDUE).  OUTER/
002900*                            MIDDLE/INNER CURSOR LOOP
003000*                            BECOMES ONE PASS OVER THE
003100*                            MASTER WITH A SELECTION TEST
003200*                            PER PROJECT.
003300*  06/02/97   DWK   PR1203   ADDED THE "NO ... PROJECTS
003400*                            FOUND" MESSAGE WHEN A RUN
003500*                            SELECTS NOTHING.
003600*  06/18/98   DWK   PR1340   Y2K - RUN-DATE WINDOWING ADDED
003700*                            TO A0100-INIT FOR THE OVERDUE
003800*                            TEST.  SAME FIX AS PROJMAST.
003900*  01/11/99   DWK   PR1340   Y2K - CONFIRMED CLEAN ON TEST.
004000*  11/04/03   RN    CR1602   ADDED THE SUM-OF-FEES/PAID/OWED
004100*                            LINES TO D0100-PRINT-CONTROL-
004200*                            TOTALS - ACCOUNTS WANTED A
004300*                            RAND TOTAL ON THE LISTING, NOT
004400*                            JUST A PROJECT COUNT.
004500***********************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. proj-list.
004800 AUTHOR. S SVENSSON.
004900 INSTALLATION. POISED STRUCTURAL PTY LTD - DP DEPT.
005000 DATE-WRITTEN. 07/11/88.
005100 DATE-COMPILED. 07/11/88.
005200 SECURITY. NONE.
005300***********************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CURRENCY SIGN IS 'R'.
005900*---------------------------------------------------------
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT PROJMAST ASSIGN TO 'PROJMAST'
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS WS-PROJMAST-FS.
006500
006600     SELECT SELCTL ASSIGN TO 'SELCTL'
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS WS-SELCTL-FS.
006900
007000     SELECT LISTING-REPORT ASSIGN TO 'PROJLIST'
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WS-LISTRPT-FS.
007300***********************************************************
007400 DATA DIVISION.
007500*---------------------------------------------------------
007600 FILE SECTION.
007700*
007800*    MASTER READ BUFFER - FLAT, SAME SHAPE AS PROJMAST.CBL
007900*    READS.  MOVED WHOLE INTO PROJECT-MASTER-RECORD BELOW
008000*    BEFORE ANY PM- FIELD IS EXAMINED.
008100 FD  PROJMAST
008200     RECORD CONTAINS 732 CHARACTERS.
008300 01  PROJECT-MASTER-IN-RECORD    PIC X(732).
008400*
008500*    ONE-CARD CONTROL FILE TELLING THIS RUN WHICH PROJECTS
008600*    TO LIST - SAME 80-COLUMN CARD-IMAGE SHAPE AS THE
008700*    SHOP'S OLDER CONTROL CARDS.
008800 FD  SELCTL
008900     RECORD CONTAINS 80 CHARACTERS.
009000 01  SELCTL-CARD.
009100     05  SC-MODE                  PIC X(10).
009200     05  FILLER                   PIC X(70).
009300*
009400 FD  LISTING-REPORT
009500     RECORD CONTAINS 132 CHARACTERS.
009600 01  LIST-PRINT-LINE.
009700     03  LPL-LABEL                PIC X(20).
009800     03  LPL-VALUE                PIC X(40).
009900     03  LPL-AMOUNT-EDITED        PIC $ZZZZZZZ9.99.
010000     03  FILLER                   PIC X(60).
010100***********************************************************
010200 WORKING-STORAGE SECTION.
010300*
010400*    FILE STATUS FIELDS.
010500 01  FILE-STATUS-FIELDS.
010600     05  WS-PROJMAST-FS           PIC XX.
010700         88  PROJMAST-SUCCESSFUL      VALUE '00'.
010800     05  WS-SELCTL-FS             PIC XX.
010900         88  SELCTL-SUCCESSFUL        VALUE '00'.
011000     05  WS-LISTRPT-FS            PIC XX.
011100         88  LISTRPT-SUCCESSFUL       VALUE '00'.
011200*
011300*    SWITCHES.
011400 01  SWITCHES.
011500     05  WS-EOF-MASTER-SW         PIC X VALUE 'N'.
011600         88  EOF-MASTER               VALUE 'Y'.
011700*
011800*    SELECTION MODE READ OFF THE ONE-CARD SELCTL FILE.
011900*    AN UNRECOGNISED OR MISSING CARD SELECTS NOTHING - SEE
012000*    A0100-INIT AND B0200-SELECT-PROJECT.
012100 01  WS-SEL-MODE                  PIC X(10) VALUE SPACE.
012200     88  WS-MODE-ALL                  VALUE 'ALL'.
012300     88  WS-MODE-INCOMPLETE           VALUE 'INCOMPLETE'.
012400     88  WS-MODE-OVERDUE              VALUE 'OVERDUE'.
012500*
012600*    CURRENT PROJECT WORK AREA - THE ONE AND ONLY PLACE
012700*    PM-* FIELD NAMES ARE DECLARED IN THIS PROGRAM.
012800     COPY PROJMAST-CPY.
012900*
013000*    RUN DATE, WINDOWED THE SAME WAY AS PROJMAST.CBL,
013100*    NEEDED FOR THE OVERDUE TEST IN B0200-SELECT-PROJECT.
013200 01  WS-RUN-DATE-RAW.
013300     05  WS-RUN-YY-RAW            PIC 9(2).
013400     05  WS-RUN-MM-RAW            PIC 9(2).
013500     05  WS-RUN-DD-RAW            PIC 9(2).
013600 01  WS-RUN-DATE.
013700     05  WS-RUN-CCYY              PIC 9(4).
013800     05  WS-RUN-MM                PIC 9(2).
013900     05  WS-RUN-DD                PIC 9(2).
014000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014100     05  WS-RUN-DATE-8            PIC 9(8).
014200*
014300*    COUNTS FOR THE CONTROL-TOTALS / "NONE FOUND" TEST.
014400 77  WS-SELECTED-COUNT            PIC 9(5) COMP VALUE ZERO.
014500 77  WS-TOTAL-COUNT               PIC 9(5) COMP VALUE ZERO.
014600*
014700*    FEE / PAID / OWED SUMS OVER THE SELECTED PROJECTS -
014800*    ZONED DISPLAY, SAME AS THE MASTER RECORD'S OWN MONEY
014900*    FIELDS.
015000 01  WS-SUM-FEE                   PIC S9(9)V99 VALUE ZERO.
015100 01  WS-SUM-PAID                  PIC S9(9)V99 VALUE ZERO.
015200 01  WS-SUM-OWED                  PIC S9(9)V99 VALUE ZERO.
015300***********************************************************
015400 PROCEDURE DIVISION.
015500*
015600 0000-MAIN.
015700*
015800     PERFORM A0100-INIT
015900     PERFORM B0100-SELECT-AND-PRINT
016000     PERFORM Z0100-EXIT-APPLICATION
016100*
016200     STOP RUN
016300     .
016400***********************************************************
016500 A0100-INIT.
016600*
016700     OPEN INPUT  PROJMAST
016800          INPUT  SELCTL
016900          OUTPUT LISTING-REPORT
017000*
017100     MOVE ZERO TO WS-SELECTED-COUNT
017200     MOVE ZERO TO WS-TOTAL-COUNT
017300*
017400*        Y2K WINDOW - SAME TECHNIQUE AS PROJMAST.
017500     ACCEPT WS-RUN-DATE-RAW FROM DATE
017600     IF WS-RUN-YY-RAW < 50
017700         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY-RAW
017800     ELSE
017900         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY-RAW
018000     END-IF
018100     MOVE WS-RUN-MM-RAW TO WS-RUN-MM
018200     MOVE WS-RUN-DD-RAW TO WS-RUN-DD
018300*
018400     IF SELCTL-SUCCESSFUL
018500         READ SELCTL INTO SELCTL-CARD
018600             AT END MOVE SPACE TO SC-MODE
018700         END-READ
018800     ELSE
018900         MOVE SPACE TO SC-MODE
019000         DISPLAY ' SELCTL FILE OPEN ERROR '
019100     END-IF
019200     MOVE SC-MODE TO WS-SEL-MODE
019300*
019400     IF PROJMAST-SUCCESSFUL
019500         READ PROJMAST INTO PROJECT-MASTER-IN-RECORD
019600             AT END SET EOF-MASTER TO TRUE
019700         END-READ
019800     ELSE
019900         SET EOF-MASTER TO TRUE
020000         DISPLAY ' PROJMAST FILE OPEN ERROR '
020100     END-IF
020200     .
020300***********************************************************
020400 B0100-SELECT-AND-PRINT.
020500*
020600     PERFORM B0200-SELECT-PROJECT THRU B0200-EXIT
020700         UNTIL EOF-MASTER
020800     PERFORM D0100-PRINT-CONTROL-TOTALS THRU D0100-EXIT
020900     .
021000***********************************************************
021100*    ONE PROJECT PER PASS.  ALL LISTS EVERY PROJECT;
021200*    INCOMPLETE LISTS ANY PROJECT NOT YET FINALISED;
021300*    OVERDUE LISTS ANY PROJECT NOT YET FINALISED WHOSE
021400*    DEADLINE HAS ALREADY PASSED THE RUN DATE.
021500 B0200-SELECT-PROJECT.
021600*
021700     ADD 1 TO WS-TOTAL-COUNT
021800     MOVE PROJECT-MASTER-IN-RECORD TO PROJECT-MASTER-RECORD
021900*
022000     EVALUATE TRUE
022100         WHEN WS-MODE-ALL
022200             PERFORM C0100-PRINT-PROJECT-BLOCK THRU
022300                 C0100-EXIT
022400             ADD 1 TO WS-SELECTED-COUNT
022500             ADD PM-TOTAL-FEE TO WS-SUM-FEE
022600             ADD PM-TOTAL-PAID TO WS-SUM-PAID
022700             ADD PM-TOTAL-OWED TO WS-SUM-OWED
022800         WHEN WS-MODE-INCOMPLETE
022900             IF PM-NOT-FINALISED
023000                 PERFORM C0100-PRINT-PROJECT-BLOCK THRU
023100                     C0100-EXIT
023200                 ADD 1 TO WS-SELECTED-COUNT
023300                 ADD PM-TOTAL-FEE TO WS-SUM-FEE
023400                 ADD PM-TOTAL-PAID TO WS-SUM-PAID
023500                 ADD PM-TOTAL-OWED TO WS-SUM-OWED
023600             END-IF
023700         WHEN WS-MODE-OVERDUE
023800             IF PM-NOT-FINALISED AND
023900                PM-DEADLINE < WS-RUN-DATE-8
024000                 PERFORM C0100-PRINT-PROJECT-BLOCK THRU
024100                     C0100-EXIT
024200                 ADD 1 TO WS-SELECTED-COUNT
024300                 ADD PM-TOTAL-FEE TO WS-SUM-FEE
024400                 ADD PM-TOTAL-PAID TO WS-SUM-PAID
024500                 ADD PM-TOTAL-OWED TO WS-SUM-OWED
024600             END-IF
024700         WHEN OTHER
024800             CONTINUE
024900     END-EVALUATE
025000*
025100     READ PROJMAST INTO PROJECT-MASTER-IN-RECORD
025200         AT END SET EOF-MASTER TO TRUE
025300     END-READ
025400     .
025500 B0200-EXIT.
025600     EXIT.
025700***********************************************************
025800*    ONE FULL LISTING BLOCK PER SELECTED PROJECT - PROJECT
025900*    IDENTITY, MONEY, SCHEDULE, THEN A ROLE/NAME/PHONE/
026000*    EMAIL/ADDRESS GROUP FOR EACH OF THE FIVE PARTIES.  ONE
026100*    WRITE PER FIELD, SAME REUSED-LINE IDIOM AS PROJMAST.
026200*    CBL'S INVOICE WRITE-UP - LONGHAND PER PARTY, NOT
026300*    PERFORMED IN A LOOP, THE SAME HABIT AS 312-VALIDATE-
026400*    PARTIES IN PROJMAST.CBL.
026500 C0100-PRINT-PROJECT-BLOCK.
026600*
026700     MOVE SPACE TO LIST-PRINT-LINE
026800     MOVE 'PROJECT NUMBER' TO LPL-LABEL
026900     MOVE PM-PROJ-NUM TO LPL-VALUE
027000     WRITE LIST-PRINT-LINE
027100*
027200     MOVE SPACE TO LIST-PRINT-LINE
027300     MOVE 'PROJECT NAME' TO LPL-LABEL
027400     MOVE PM-PROJ-NAME TO LPL-VALUE
027500     WRITE LIST-PRINT-LINE
027600*
027700     MOVE SPACE TO LIST-PRINT-LINE
027800     MOVE 'BUILDING TYPE' TO LPL-LABEL
027900     MOVE PM-BUILD-TYPE TO LPL-VALUE
028000     WRITE LIST-PRINT-LINE
028100*
028200     MOVE SPACE TO LIST-PRINT-LINE
028300     MOVE 'BUILDING ADDRESS' TO LPL-LABEL
028400     MOVE PM-BUILD-ADDRESS TO LPL-VALUE
028500     WRITE LIST-PRINT-LINE
028600*
028700     MOVE SPACE TO LIST-PRINT-LINE
028800     MOVE 'ERF NUMBER' TO LPL-LABEL
028900     MOVE PM-ERF-NUM TO LPL-VALUE
029000     WRITE LIST-PRINT-LINE
029100*
029200     MOVE SPACE TO LIST-PRINT-LINE
029300     MOVE 'TOTAL FEE' TO LPL-LABEL
029400     MOVE PM-TOTAL-FEE TO LPL-AMOUNT-EDITED
029500     WRITE LIST-PRINT-LINE
029600*
029700     MOVE SPACE TO LIST-PRINT-LINE
029800     MOVE 'TOTAL PAID' TO LPL-LABEL
029900     MOVE PM-TOTAL-PAID TO LPL-AMOUNT-EDITED
030000     WRITE LIST-PRINT-LINE
030100*
030200     MOVE SPACE TO LIST-PRINT-LINE
030300     MOVE 'TOTAL OWED' TO LPL-LABEL
030400     MOVE PM-TOTAL-OWED TO LPL-AMOUNT-EDITED
030500     WRITE LIST-PRINT-LINE
030600*
030700     MOVE SPACE TO LIST-PRINT-LINE
030800     MOVE 'DEADLINE' TO LPL-LABEL
030900     MOVE PM-DEADLINE TO LPL-VALUE
031000     WRITE LIST-PRINT-LINE
031100*
031200     MOVE SPACE TO LIST-PRINT-LINE
031300     MOVE 'DATE COMPLETE' TO LPL-LABEL
031400     IF PM-IS-FINALISED
031500         MOVE PM-COMPLETE-DATE TO LPL-VALUE
031600     ELSE
031700         MOVE 'INCOMPLETE' TO LPL-VALUE
031800     END-IF
031900     WRITE LIST-PRINT-LINE
032000*
032100*        ARCHITECT BLOCK.
032200     MOVE SPACE TO LIST-PRINT-LINE
032300     MOVE 'ARCHITECT' TO LPL-LABEL
032400     WRITE LIST-PRINT-LINE
032500*
032600     MOVE SPACE TO LIST-PRINT-LINE
032700     MOVE 'NAME' TO LPL-LABEL
032800     MOVE PM-ARCHITECT-NAME TO LPL-VALUE
032900     WRITE LIST-PRINT-LINE
033000*
033100     MOVE SPACE TO LIST-PRINT-LINE
033200     MOVE 'TELEPHONE' TO LPL-LABEL
033300     MOVE PM-ARCHITECT-PHONE TO LPL-VALUE
033400     WRITE LIST-PRINT-LINE
033500*
033600     MOVE SPACE TO LIST-PRINT-LINE
033700     MOVE 'EMAIL' TO LPL-LABEL
033800     MOVE PM-ARCHITECT-EMAIL TO LPL-VALUE
033900     WRITE LIST-PRINT-LINE
034000*
034100     MOVE SPACE TO LIST-PRINT-LINE
034200     MOVE 'ADDRESS' TO LPL-LABEL
034300     MOVE PM-ARCHITECT-ADDRESS TO LPL-VALUE
034400     WRITE LIST-PRINT-LINE
034500*
034600*        CONTRACTOR BLOCK.
034700     MOVE SPACE TO LIST-PRINT-LINE
034800     MOVE 'CONTRACTOR' TO LPL-LABEL
034900     WRITE LIST-PRINT-LINE
035000*
035100     MOVE SPACE TO LIST-PRINT-LINE
035200     MOVE 'NAME' TO LPL-LABEL
035300     MOVE PM-CONTRACTOR-NAME TO LPL-VALUE
035400     WRITE LIST-PRINT-LINE
035500*
035600     MOVE SPACE TO LIST-PRINT-LINE
035700     MOVE 'TELEPHONE' TO LPL-LABEL
035800     MOVE PM-CONTRACTOR-PHONE TO LPL-VALUE
035900     WRITE LIST-PRINT-LINE
036000*
036100     MOVE SPACE TO LIST-PRINT-LINE
036200     MOVE 'EMAIL' TO LPL-LABEL
036300     MOVE PM-CONTRACTOR-EMAIL TO LPL-VALUE
036400     WRITE LIST-PRINT-LINE
036500*
036600     MOVE SPACE TO LIST-PRINT-LINE
036700     MOVE 'ADDRESS' TO LPL-LABEL
036800     MOVE PM-CONTRACTOR-ADDRESS TO LPL-VALUE
036900     WRITE LIST-PRINT-LINE
037000*
037100*        CUSTOMER BLOCK.
037200     MOVE SPACE TO LIST-PRINT-LINE
037300     MOVE 'CUSTOMER' TO LPL-LABEL
037400     WRITE LIST-PRINT-LINE
037500*
037600     MOVE SPACE TO LIST-PRINT-LINE
037700     MOVE 'NAME' TO LPL-LABEL
037800     MOVE PM-CUSTOMER-NAME TO LPL-VALUE
037900     WRITE LIST-PRINT-LINE
038000*
038100     MOVE SPACE TO LIST-PRINT-LINE
038200     MOVE 'TELEPHONE' TO LPL-LABEL
038300     MOVE PM-CUSTOMER-PHONE TO LPL-VALUE
038400     WRITE LIST-PRINT-LINE
038500*
038600     MOVE SPACE TO LIST-PRINT-LINE
038700     MOVE 'EMAIL' TO LPL-LABEL
038800     MOVE PM-CUSTOMER-EMAIL TO LPL-VALUE
038900     WRITE LIST-PRINT-LINE
039000*
039100     MOVE SPACE TO LIST-PRINT-LINE
039200     MOVE 'ADDRESS' TO LPL-LABEL
039300     MOVE PM-CUSTOMER-ADDRESS TO LPL-VALUE
039400     WRITE LIST-PRINT-LINE
039500*
039600*        STRUCTURAL ENGINEER BLOCK.
039700     MOVE SPACE TO LIST-PRINT-LINE
039800     MOVE 'ENGINEER' TO LPL-LABEL
039900     WRITE LIST-PRINT-LINE
040000*
040100     MOVE SPACE TO LIST-PRINT-LINE
040200     MOVE 'NAME' TO LPL-LABEL
040300     MOVE PM-ENGINEER-NAME TO LPL-VALUE
040400     WRITE LIST-PRINT-LINE
040500*
040600     MOVE SPACE TO LIST-PRINT-LINE
040700     MOVE 'TELEPHONE' TO LPL-LABEL
040800     MOVE PM-ENGINEER-PHONE TO LPL-VALUE
040900     WRITE LIST-PRINT-LINE
041000*
041100     MOVE SPACE TO LIST-PRINT-LINE
041200     MOVE 'EMAIL' TO LPL-LABEL
041300     MOVE PM-ENGINEER-EMAIL TO LPL-VALUE
041400     WRITE LIST-PRINT-LINE
041500*
041600     MOVE SPACE TO LIST-PRINT-LINE
041700     MOVE 'ADDRESS' TO LPL-LABEL
041800     MOVE PM-ENGINEER-ADDRESS TO LPL-VALUE
041900     WRITE LIST-PRINT-LINE
042000*
042100*        PROJECT MANAGER BLOCK.
042200     MOVE SPACE TO LIST-PRINT-LINE
042300     MOVE 'MANAGER' TO LPL-LABEL
042400     WRITE LIST-PRINT-LINE
042500*
042600     MOVE SPACE TO LIST-PRINT-LINE
042700     MOVE 'NAME' TO LPL-LABEL
042800     MOVE PM-MANAGER-NAME TO LPL-VALUE
042900     WRITE LIST-PRINT-LINE
043000*
043100     MOVE SPACE TO LIST-PRINT-LINE
043200     MOVE 'TELEPHONE' TO LPL-LABEL
043300     MOVE PM-MANAGER-PHONE TO LPL-VALUE
043400     WRITE LIST-PRINT-LINE
043500*
043600     MOVE SPACE TO LIST-PRINT-LINE
043700     MOVE 'EMAIL' TO LPL-LABEL
043800     MOVE PM-MANAGER-EMAIL TO LPL-VALUE
043900     WRITE LIST-PRINT-LINE
044000*
044100     MOVE SPACE TO LIST-PRINT-LINE
044200     MOVE 'ADDRESS' TO LPL-LABEL
044300     MOVE PM-MANAGER-ADDRESS TO LPL-VALUE
044400     WRITE LIST-PRINT-LINE
044500     .
044600 C0100-EXIT.
044700     EXIT.
044800***********************************************************
044900*    IF THE RUN SELECTED NOTHING AT ALL, SAY SO INSTEAD OF
045000*    PRINTING A BLANK CONTROL-TOTALS BLOCK.
045100 D0100-PRINT-CONTROL-TOTALS.
045200*
045300     IF WS-SELECTED-COUNT = ZERO
045400         MOVE SPACE TO LIST-PRINT-LINE
045500         MOVE 'No ' TO LPL-LABEL
045600         STRING WS-SEL-MODE   DELIMITED BY SPACE
045700                ' projects found.' DELIMITED BY SIZE
045800                INTO LPL-VALUE
045900         WRITE LIST-PRINT-LINE
046000     ELSE
046100         MOVE SPACE TO LIST-PRINT-LINE
046200         MOVE 'PROJECTS ON FILE' TO LPL-LABEL
046300         MOVE WS-TOTAL-COUNT TO LPL-VALUE
046400         WRITE LIST-PRINT-LINE
046500*
046600         MOVE SPACE TO LIST-PRINT-LINE
046700         MOVE 'PROJECTS LISTED' TO LPL-LABEL
046800         MOVE WS-SELECTED-COUNT TO LPL-VALUE
046900         WRITE LIST-PRINT-LINE
047000*
047100         MOVE SPACE TO LIST-PRINT-LINE
047200         MOVE 'SUM OF FEES' TO LPL-LABEL
047300         MOVE WS-SUM-FEE TO LPL-AMOUNT-EDITED
047400         WRITE LIST-PRINT-LINE
047500*
047600         MOVE SPACE TO LIST-PRINT-LINE
047700         MOVE 'SUM PAID' TO LPL-LABEL
047800         MOVE WS-SUM-PAID TO LPL-AMOUNT-EDITED
047900         WRITE LIST-PRINT-LINE
048000*
048100         MOVE SPACE TO LIST-PRINT-LINE
048200         MOVE 'SUM OWED' TO LPL-LABEL
048300         MOVE WS-SUM-OWED TO LPL-AMOUNT-EDITED
048400         WRITE LIST-PRINT-LINE
048500     END-IF
048600     .
048700 D0100-EXIT.
048800     EXIT.
048900***********************************************************
049000 Z0100-EXIT-APPLICATION.
049100*
049200     CLOSE PROJMAST SELCTL LISTING-REPORT
049300     .
049400***********************************************************
