000100***********************************************************
000200*IDENTIFICATION DIVISION.
000300*PROGRAM-ID. errlog.
000400*AUTHOR.     P BERGSTROM.
000500*INSTALLATION. POISED STRUCTURAL PTY LTD - DP DEPT.
000600*DATE-WRITTEN. 02/14/84.
000700*DATE-COMPILED. 02/14/84.
000800*SECURITY.   NONE.
000900***********************************************************
001000*CHANGE LOG.
001100**
001200*  DATE       BY    REQ NO   DESCRIPTION
001300*  --------   ----  -------  ----------------------------
001400*  02/14/84   PB    -----    ORIGINAL ROUTINE - APPEND ONE
001500*                            SQL ERROR LINE TO SQLERROR.LOG
001600*                            FOR THE SERVICE PROGRAMS.
001700*  09/03/86   BK    -----    CALLED FROM PBS PRINT MENU TOO.
001800*  11/22/91   SS    CR0447   TIDIED UP TIMESTAMP BUILD.
001900*  04/09/97   DWK   PR1203   RE-CUT AS ERRLOG FOR THE
002000*                            PROJECT REGISTER REWRITE - NO
002100*                            MORE SQLCODE, CALLER PASSES THE
002200*                            REJECTED TRANSACTION CODE,
002300*                            PROJECT NUMBER AND REASON TEXT
002400*                            AND WE APPEND A LINE TO THE
002500*                            ERROR REPORT INSTEAD OF THE
002600*                            SQL LOG.
002700*  06/18/98   DWK   PR1340   Y2K - TIMESTAMP YEAR WIDENED
002800*                            FROM 2 DIGITS TO 4; SEE
002900*                            WS-TIMESTAMP BELOW.
003000*  01/11/99   DWK   PR1340   Y2K - CONFIRMED CLEAN ON TEST.
003100*  08/07/01   RN    CR1486   WIDENED ERR-REASON-TEXT ON THE
003200*                            CALLING SIDE ONLY - CONFIRMED
003300*                            THIS ROUTINE STILL TRUNCATES
003400*                            CLEANLY AT 60 BYTES.
003500***********************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. errlog.
003800 AUTHOR. P BERGSTROM.
003900 INSTALLATION. POISED STRUCTURAL PTY LTD - DP DEPT.
004000 DATE-WRITTEN. 02/14/84.
004100 DATE-COMPILED. 02/14/84.
004200 SECURITY. NONE.
004300***********************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*---------------------------------------------------------
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT OPTIONAL ERRLOGFILE
005200            ASSIGN TO 'PROJERR'
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400***********************************************************
005500 DATA DIVISION.
005600*---------------------------------------------------------
005700 FILE SECTION.
005800 FD  ERRLOGFILE.
005900     COPY Z0900-ERROR-WKSTG.
006000*    (FURNISHES 01 ERR-REPORT-LINE, WHICH IS ALSO THE
006100*    RECORD THIS FD WRITES - SEE A0100 BELOW.)
006200***********************************************************
006300 WORKING-STORAGE SECTION.
006400*
006500*    TIMESTAMP STAMPED ON THE FRONT OF EVERY REJECT LINE.
006600*    YY-RAW COMES BACK FROM ACCEPT FROM DATE AS TWO DIGITS
006700*    ONLY - WS-YYYY IS WINDOWED TO FOUR BY A0100 BELOW.
006800 01  WS-DATE-RAW.
006900     05  WS-YY-RAW                PIC 9(2).
007000     05  WS-MM-RAW                PIC 9(2).
007100     05  WS-DD-RAW                PIC 9(2).
007200 01  WS-TIME-RAW.
007300     05  WS-HH-RAW                PIC 9(2).
007400     05  WS-MIN-RAW               PIC 9(2).
007500     05  WS-SS-RAW                PIC 9(2).
007600     05  WS-HS-RAW                PIC 9(2).
007700 01  WS-TIMESTAMP.
007800     05  WS-YYYY                  PIC 9(4).
007900     05  WS-MM                    PIC 9(2).
008000     05  WS-DD                    PIC 9(2).
008100     05  WS-HH                    PIC 9(2).
008200     05  WS-MIN                   PIC 9(2).
008300     05  WS-SS                    PIC 9(2).
008400     05  FILLER                   PIC X(13).
008500*
008600*    PRINTABLE VIEW OF THE SAME TIMESTAMP, USED WHEN WE
008700*    BUILD THE REPORT LINE.
008800 01  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP.
008900     05  WS-TIMESTAMP-TEXT        PIC X(14).
009000     05  FILLER                   PIC X(13).
009100*
009200*    TWO-WAY VIEW OF THE PROJECT NUMBER PASSED IN - THE
009300*    NUMERIC FORM FOR COMPARE, THE EDITED FORM FOR PRINT.
009400 01  WS-PROJ-NUM                  PIC 9(5) VALUE ZERO.
009500 01  WS-PROJ-NUM-R REDEFINES WS-PROJ-NUM.
009600     05  WS-PROJ-NUM-DIGITS       PIC 9(5).
009700 01  WS-PROJ-NUM-EDITED           PIC Z(4)9.
009800*
009900*    SPLIT VIEW OF THE REASON TEXT - A FEW REASONS ARE
010000*    LONGER THAN WILL SIT ON ONE LINE WITH THE TIMESTAMP
010100*    AND THE TRANSACTION CODE, SO WE CAN WRAP AT A WORD.
010200 01  WS-REASON-TEXT               PIC X(60) VALUE SPACE.
010300 01  WS-REASON-TEXT-R REDEFINES WS-REASON-TEXT.
010400     05  WS-REASON-FIRST-HALF     PIC X(30).
010500     05  WS-REASON-SECOND-HALF    PIC X(30).
010600 77  WS-LINE-COUNT                PIC 9(5) COMP VALUE ZERO.
010700***********************************************************
010800 LINKAGE SECTION.
010900*---------------------------------------------------------
011000 01  LC-TRN-CODE                  PIC X(3).
011100 01  LC-TRN-PROJ-NUM               PIC 9(5).
011200 01  LC-REASON-TEXT               PIC X(60).
011300*
011400***********************************************************
011500 PROCEDURE DIVISION USING LC-TRN-CODE
011600                          LC-TRN-PROJ-NUM
011700                          LC-REASON-TEXT.
011800 000-ERRLOG.
011900*
012000     PERFORM A0100-APPEND-REJECT-LINE
012100*
012200     EXIT PROGRAM
012300     .
012400***********************************************************
012500 A0100-APPEND-REJECT-LINE.
012600*
012700     ACCEPT WS-DATE-RAW FROM DATE
012800     ACCEPT WS-TIME-RAW FROM TIME
012900*
013000*        Y2K WINDOW - DATES BEFORE '50 ARE 21ST CENTURY.
013100     IF WS-YY-RAW < 50
013200         COMPUTE WS-YYYY = 2000 + WS-YY-RAW
013300     ELSE
013400         COMPUTE WS-YYYY = 1900 + WS-YY-RAW
013500     END-IF
013600     MOVE WS-MM-RAW TO WS-MM
013700     MOVE WS-DD-RAW TO WS-DD
013800     MOVE WS-HH-RAW TO WS-HH
013900     MOVE WS-MIN-RAW TO WS-MIN
014000     MOVE WS-SS-RAW TO WS-SS
014100     MOVE LC-TRN-PROJ-NUM TO WS-PROJ-NUM
014200     MOVE WS-PROJ-NUM-DIGITS TO WS-PROJ-NUM-EDITED
014300     MOVE LC-REASON-TEXT TO WS-REASON-TEXT
014400*
014500     OPEN EXTEND ERRLOGFILE
014600*
014700     MOVE LC-TRN-CODE TO ERR-TRN-CODE
014800     MOVE WS-PROJ-NUM-EDITED TO ERR-TRN-PROJ-NUM
014900     MOVE WS-REASON-TEXT TO ERR-REASON-TEXT
015000*
015100     WRITE ERR-REPORT-LINE
015200     ADD 1 TO WS-LINE-COUNT
015300*
015400     CLOSE ERRLOGFILE
015500     .
015600***********************************************************
