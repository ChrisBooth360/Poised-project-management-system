000100*
000200*****************************************************
000300*    Z0900-ERROR-WKSTG - REJECT LINE AND CONTROL
000400*    COUNTERS SHARED BY PROJMAST.CBL AND ERRLOG.CBL
000500*
000600*    PUT IN /COPYLIB.  INCLUDE WITH
000700*        COPY Z0900-ERROR-WKSTG.  IN WS.
000800*
000900*    ORIGINALLY THE DB2 SQLCODE/DSNTIAR MESSAGE AREA
001000*    FOR THE OLD SERVICE PROGRAMS; RE-CUT 97/04 FOR
001100*    THE PROJECT REGISTER REWRITE, WHICH HAS NO DB2
001200*    CURSORS TO REPORT ON.                     DWK
001300*****************************************************
001400*
001500 01  ERR-REPORT-LINE.
001600     03  ERR-TRN-CODE             PIC X(3).
001700     03  FILLER                   PIC X(2).
001800     03  ERR-TRN-PROJ-NUM         PIC Z(4)9.
001900     03  FILLER                   PIC X(2).
002000     03  ERR-REASON-TEXT          PIC X(60).
002100     03  FILLER                   PIC X(60).
002200*
002300*        THE OLD WR-ERROR-HANDLER SQLCODE/DSNTIAR MESSAGE
002400*        AREA WAS DROPPED 03/02 - NOTHING IN THE PROJECT
002500*        REGISTER SUITE CALLS DB2 SO THERE IS NO MESSAGE
002600*        TO CATCH.  THE REJECT LINE ABOVE IS THE ONLY
002700*        ERROR DETAIL THIS SUITE EVER WRITES.        RN 03/02
002800*
002900*        RUN CONTROL TOTALS FOR THE MAINTENANCE RUN -
003000*        PRINTED AS A TRAILER ON THE ERROR REPORT BY
003100*        500-WRITE-CONTROL-TOTALS.
003200 01  CONTROL-COUNTERS.
003300     05  CT-TRANS-READ            PIC 9(5) COMP VALUE ZERO.
003400     05  CT-TRANS-APPLIED         PIC 9(5) COMP VALUE ZERO.
003500     05  CT-TRANS-REJECTED        PIC 9(5) COMP VALUE ZERO.
003600     05  CT-PROJECTS-IN           PIC 9(5) COMP VALUE ZERO.
003700     05  CT-PROJECTS-OUT          PIC 9(5) COMP VALUE ZERO.
